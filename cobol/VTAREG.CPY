000100******************************************************************
000200*                 C O P Y    V T A R E G                        *
000300******************************************************************
000400* APLICACION  : VENTAS / ANALISIS DE CATEGORIA                  *
000500* COPY        : VTAREG                                          *
000600* DESCRIPCION : REGISTRO DE TRABAJO DE LA TRANSACCION DE VENTA  *
000700*             : YA VALIDADA.  SE CARGA CAMPO A CAMPO DESDE LOS   *
000800*             : CAMPOS CRUDOS EXTRAIDOS DEL RENGLON CSV POR     *
000900*             : LA SECCION 320-PARTIR-LINEA DEL PROGRAMA QUE    *
001000*             : INVOCA ESTE COPY (VER VTACAT01).                *
001100******************************************************************
001200*  EEDR  12/06/2024  COPY ORIGINAL PARA EL PROYECTO VTACAT01    *
001300******************************************************************
001400 01  WKS-VTA-REGISTRO.
001500     05  VTA-TRANID              PIC S9(12).
001600     05  VTA-PRODID              PIC S9(12).
001700     05  VTA-CATEGORIA           PIC X(15).
001800     05  VTA-PRECIO              PIC S9(09)V99.
001900     05  VTA-PRECIO-R REDEFINES VTA-PRECIO.
002000         10  VTA-PRECIO-ENTERO   PIC S9(09).
002100         10  VTA-PRECIO-CENTAVOS PIC 99.
002200     05  VTA-CANTIDAD            PIC S9(07).
002300     05  FILLER                  PIC X(05).
