000100******************************************************************
000200*                 C O P Y    V T A T A B                        *
000300******************************************************************
000400* APLICACION  : VENTAS / ANALISIS DE CATEGORIA                  *
000500* COPY        : VTATAB                                          *
000600* DESCRIPCION : TABLA EN MEMORIA DE ACUMULADOS POR CATEGORIA.   *
000700*             : CADA RENGLON GUARDA LOS TOTALES DE INGRESO Y    *
000800*             : CANTIDAD DE UNA CATEGORIA DISTINTA; LA TABLA SE *
000900*             : VA LLENANDO RENGLON A RENGLON, UNA CATEGORIA    *
001000*             : NUEVA POR RENGLON, SEGUN SE VAN LEYENDO LAS     *
001100*             : TRANSACCIONES DEL ARCHIVO DE ENTRADA.           *
001200******************************************************************
001300*  EEDR  12/06/2024  COPY ORIGINAL PARA EL PROYECTO VTACAT01    *
001400*  EEDR  19/06/2024  SE AMPLIA TOPE DE TABLA DE 100 A 200        *
001500******************************************************************
001600 01  WKS-TABLA-CATEGORIAS.
001700     05  WKS-CATEGORIAS-USADAS   PIC S9(04) COMP VALUE ZERO.
001800     05  WKS-TABLA-VENTAS OCCURS 1 TO 200 TIMES
001900             DEPENDING ON WKS-CATEGORIAS-USADAS
002000             INDEXED BY IDX-CAT.
002100         10  VCAT-NOMBRE         PIC X(15).
002200         10  VCAT-TOT-INGRESO    PIC S9(13)V99.
002300         10  VCAT-TOT-CANTIDAD   PIC S9(11) COMP.
002400         10  FILLER              PIC X(05).
