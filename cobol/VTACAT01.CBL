000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. MONZON                                        *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTACAT01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS TRANSACCIONES DE VENTA DE LOS ARCHIVOS   *
000800*             : PLANOS DE ENTRADA (FORMATO CSV, UNA O VARIAS    *
000900*             : FUENTES CONCATENADAS POR JCL BAJO EL DD VTAENT), *
001000*             : CALCULA EL INGRESO POR RENGLON (PRECIO POR      *
001100*             : CANTIDAD), ACUMULA INGRESO Y CANTIDAD POR        *
001200*             : CATEGORIA DE PRODUCTO, ORDENA LAS CATEGORIAS DE  *
001300*             : MAYOR A MENOR INGRESO Y ESCRIBE EL REPORTE       *
001400*             : RESULTADO CON LOS TOTALES.                       *
001500* ARCHIVOS    : VTAENT=C , VTARPT=A                              *
001600* ACCION (ES) : C=CONSULTAR (SOLO LECTURA), A=AGREGAR REPORTE    *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900******************************************************************
002000*        A N A L I S I S   D E   V E N T A S   P O R
002100*        C A T E G O R I A   D E   P R O D U C T O
002200******************************************************************
002300*                  B I T A C O R A   D E   C A M B I O S        *
002400******************************************************************
002500*  FECHA       PROGR  TICKET      DESCRIPCION                   *
002600*  ----------  -----  ----------  ----------------------------- *
002700*  14/03/1989  RMZ    DS-0118     VERSION ORIGINAL DEL PROGRAMA. *
002800*  02/08/1990  RMZ    DS-0142     SE AGREGA VALIDACION DE        *
002900*                                 CANTIDAD NEGATIVA EN DETALLE.  *
003000*  21/11/1991  JCQ    DS-0201     SE CORRIGE TRUNCAMIENTO DE LOS *
003100*                                 CENTAVOS AL ACUMULAR INGRESO.  *
003200*  09/05/1993  JCQ    DS-0255     SE AMPLIA TOPE DE CATEGORIAS   *
003300*                                 DE 100 A 200 EN LA TABLA.      *
003400*  17/02/1995  LMP    DS-0309     SE AGREGA CONTEO DE RENGLONES  *
003500*                                 INVALIDOS EN ESTADISTICAS.     *
003600*  30/09/1996  LMP    DS-0344     SE CAMBIA ORDENAMIENTO A       *
003700*                                 SELECCION POR INGRESO DESC.    *
003800*  11/01/1998  EEDR   DS-0388     PRUEBA CICLO DE SIGLO, SE      *
003900*                                 VALIDA FECHA DE CORRIDA A 4    *
004000*                                 POSICIONES DE ANO (Y2K).       *
004100*  23/08/1999  EEDR   DS-0401     CIERRE DE REVISION Y2K, SIN    *
004200*                                 HALLAZGOS ADICIONALES.         *
004300*  05/06/2001  EEDR   DS-0455     SE AGREGA ENCABEZADO FIJO AL   *
004400*                                 REPORTE RESULTADO.             *
004500*  19/03/2004  PEDR   DS-0522     SE ESTANDARIZA REDONDEO DEL    *
004600*                                 INGRESO A 2 DECIMALES (HALF-   *
004700*                                 UP) SOLO PARA PRESENTACION.    *
004800*  22/09/2006  MRVM   DS-0561     SE CORRIGE CANTIDAD DEL        *
004900*                                 DETALLE: SE MOVIA EL CAMPO     *
005000*                                 COMP DIRECTO AL RENGLON DEL    *
005100*                                 REPORTE Y SALIA BASURA BINARIA.*
005200*  06/10/2006  MRVM   DS-0567     SE CORRIGE ALINEACION DE       *
005300*                                 INGRESO Y CANTIDAD EN EL       *
005400*                                 REPORTE: QUEDABAN A LA DERECHA *
005500*                                 POR LA SUPRESION DE CEROS Y EL *
005600*                                 REQUERIMIENTO PIDE IZQUIERDA.  *
005700*  19/10/2006  MRVM   DS-0573     SE AMPLIA WKS-CAMPO-1 Y        *
005800*                                 WKS-CAMPO-1-MAYUS A 14 BYTES:  *
005900*                                 EL COTEJO DEL ENCABEZADO CSV   *
006000*                                 LEIA UN BYTE FUERA DEL CAMPO   *
006100*                                 Y NUNCA DETECTABA EL RENGLON.  *
006200*  14/02/2008  HRCV   DS-0589     SE REESTRUCTURA 350-VALIDAR-   *
006300*                                 REGISTRO EN PARRAFOS NUMERADOS *
006400*                                 (351 AL 357) PARA AISLAR CADA  *
006500*                                 REGLA DE VALIDACION EN SU      *
006600*                                 PROPIO PARRAFO Y FACILITAR     *
006700*                                 LOCALIZAR CUAL REGLA RECHAZA   *
006800*                                 UN RENGLON EN PRODUCCION.      *
006900*  27/02/2008  HRCV   DS-0591     SE REVISA TEXTO DE LA          *
007000*                                 DESCRIPCION DE LA COPY VTALIN: *
007100*                                 DECIA "REPORTE RESULTADO" SIN  *
007200*                                 IDENTIFICAR EL DD; SE ACLARA   *
007300*                                 QUE EL DETALLE ES DEL REPORTE  *
007400*                                 QUE SALE POR EL DD VTARPT.     *
007500******************************************************************
007600*              R E G L A S   D E   V A L I D A C I O N           *
007700******************************************************************
007800* 1. EL RENGLON DEBE TRAER LOS 5 CAMPOS DEL CSV (TRANSACTION_ID, *
007900*    PRODUCT_ID, CATEGORY, PRICE, QUANTITY), SEPARADOS POR COMA. *
008000*    SI FALTA ALGUNO, EL RENGLON SE RECHAZA COMPLETO.            *
008100* 2. CATEGORY NO PUEDE VENIR EN BLANCO; ES EL UNICO CAMPO QUE NO *
008200*    SE VALIDA COMO NUMERICO, PUES ES EL NOMBRE DE LA CATEGORIA. *
008300* 3. TRANSACTION_ID Y PRODUCT_ID SON ENTEROS, CON SIGNO "-"      *
008400*    OPCIONAL AL FRENTE; NO SE LES EXIGE RANGO NI CONSECUTIVO.   *
008500* 4. PRICE ES UN VALOR CON SIGNO OPCIONAL, PARTE ENTERA Y A LO   *
008600*    SUMO UN PUNTO DECIMAL; SE ACEPTA PRECIO NEGATIVO PORQUE EL  *
008700*    NEGOCIO REGISTRA ASI LAS NOTAS DE CREDITO Y DEVOLUCIONES.   *
008800* 5. QUANTITY ES ENTERO SIN SIGNO; NO EXISTE VENTA DE CANTIDAD   *
008900*    NEGATIVA (DS-0142).  UN RENGLON CON CANTIDAD NEGATIVA SE    *
009000*    RECHAZA COMO CUALQUIER OTRO CAMPO INVALIDO.                 *
009100* 6. EL RENGLON DE ENCABEZADO DEL CSV (TRANSACTION_ID,...) Y LOS *
009200*    RENGLONES EN BLANCO NO SON TRANSACCIONES; SE DESCARTAN EN   *
009300*    SILENCIO Y SE CUENTAN POR SEPARADO EN LAS ESTADISTICAS.     *
009400******************************************************************
009500*                 N O T A S   D E L   A R C H I V O              *
009600******************************************************************
009700* EL ARCHIVO VTAENT PUEDE LLEGAR CONCATENADO POR JCL DE VARIAS   *
009800* FUENTES (SUCURSALES, CANALES) SIN QUE EL PROGRAMA LO SEPA NI   *
009900* LE IMPORTE; SOLO VE UN FLUJO CONTINUO DE RENGLONES DE 80       *
010000* POSICIONES.  EJEMPLO DE RENGLON VALIDO:                       *
010100*     1024,5590,Electronics,199.99,3                            *
010200* EL REPORTE VTARPT SALE UN RENGLON DE ENCABEZADO (COPY VTALIN,  *
010300* WKS-ENCABEZADO-RPT) Y UN RENGLON DE DETALLE POR CATEGORIA      *
010400* DISTINTA, DE MAYOR A MENOR INGRESO TOTAL.                      *
010500******************************************************************
010600*            L I M I T A C I O N E S   C O N O C I D A S         *
010700******************************************************************
010800* LA TABLA DE CATEGORIAS (COPY VTATAB) TIENE TOPE DE 200         *
010900* RENGLONES (DS-0255); SI EL ARCHIVO TRAE MAS CATEGORIAS          
011000* DISTINTAS, LAS QUE NO ENTRAN SE AVISAN POR DISPLAY Y NO SE      
011100* ACUMULAN, PERO EL PROGRAMA NO SE DETIENE.  EL ORDENAMIENTO DE   
011200* 500-ORDENAR-CATEGORIAS ES POR SELECCION SIMPLE, ADECUADO PARA   
011300* ESTE TOPE; NO SE JUSTIFICA UN SORT EXTERNO PARA UNA TABLA TAN   
011400* PEQUENA QUE CABE ENTERA EN MEMORIA.                             
011500******************************************************************
011600 IDENTIFICATION DIVISION.
011700 PROGRAM-ID.                    VTACAT01.
011800 AUTHOR.                        R. MONZON.
011900 INSTALLATION.                  BANCO INDUSTRIAL - SISTEMAS.
012000 DATE-WRITTEN.                  14/03/1989.
012100 DATE-COMPILED.
012200 SECURITY.                      USO INTERNO.
012300
012400 ENVIRONMENT DIVISION.
012500 CONFIGURATION SECTION.
012600 SOURCE-COMPUTER.               IBM-370.
012700 OBJECT-COMPUTER.               IBM-370.
012800*UPSI-0 SE ENCIENDE DESDE EL JCL DE PRODUCCION PARA ACTIVAR LOS
012900*DISPLAY DE DEPURACION DE 100-INICIALIZAR Y 650-ESCRIBIR-DETALLE,
013000*SIN TENER QUE RECOMPILAR EL PROGRAMA NI ABRIR UN TICKET NUEVO.
013100 SPECIAL-NAMES.
013200     C01 IS TOP-OF-FORM
013300     CLASS CLASE-DIGITO   IS "0" THRU "9"
013400     UPSI-0 ON STATUS IS WKS-SW-DEPURAR-ACTIVO
013500            OFF STATUS IS WKS-SW-DEPURAR-INACTIVO.
013600
013700 INPUT-OUTPUT SECTION.
013800 FILE-CONTROL.
013900******************************************************************
014000*              A R C H I V O S   D E   E N T R A D A            *
014100******************************************************************
014200     SELECT VTAENT  ASSIGN   TO VTAENT
014300            ORGANIZATION     IS LINE SEQUENTIAL
014400            FILE STATUS      IS FS-VTAENT.
014500******************************************************************
014600*              A R C H I V O S   D E   S A L I D A              *
014700******************************************************************
014800     SELECT VTARPT  ASSIGN   TO VTARPT
014900            ORGANIZATION     IS LINE SEQUENTIAL
015000            FILE STATUS      IS FS-VTARPT.
015100
015200 DATA DIVISION.
015300 FILE SECTION.
015400*1 -->RENGLONES CSV DE TRANSACCIONES DE VENTA
015500*    SE DECLARA COMO LINEA CRUDA DE 80 BYTES Y NO CON UN
015600*    LAYOUT DE CAMPOS FIJOS PORQUE EL CSV NO TRAE LAS COLUMNAS
015700*    A POSICION FIJA; 320-PARTIR-LINEA HACE EL UNSTRING.
015800 FD  VTAENT
015900     LABEL RECORD IS STANDARD
016000     RECORD CONTAINS 80 CHARACTERS
016100     DATA RECORD IS WKS-LINEA-VTAENT.
016200 01  WKS-LINEA-VTAENT              PIC X(080).
016300
016400*2 -->REPORTE RESULTADO, INGRESO Y CANTIDAD POR CATEGORIA
016500*    LA FD SOLO RESERVA EL RENGLON CRUDO; EL LAYOUT EDITADO DEL
016600*    ENCABEZADO Y DEL DETALLE VIVE EN LA COPY VTALIN, EN
016700*    WORKING-STORAGE, Y SE ESCRIBE CON WRITE ... FROM.
016800 FD  VTARPT
016900     LABEL RECORD IS STANDARD
017000     RECORD CONTAINS 80 CHARACTERS
017100     DATA RECORD IS VTA-LINEA-RPT.
017200 01  VTA-LINEA-RPT                 PIC X(080).
017300
017400 WORKING-STORAGE SECTION.
017500******************************************************************
017600*            C O N V E N C I O N E S   D E L   A R E A           *
017700******************************************************************
017800* EL PREFIJO WKS- SE USA EN TODO EL PROGRAMA PARA AREAS DE        
017900* TRABAJO Y CONTADORES; VTA- (EN LA COPY VTAREG) ES EL REGISTRO   
018000* YA VALIDADO; VCAT-/TMP- (COPY VTATAB) SON LA TABLA DE           
018100* CATEGORIAS; ENC-/DET- (COPY VTALIN) SON LOS RENGLONES DEL       
018200* REPORTE.  LOS CONTADORES, SUBINDICES Y ACUMULADORES QUE NO      
018300* VAN AL REPORTE SE DECLARAN COMP PARA QUE LA ARITMETICA DE       
018400* CONTROL NO CARGUE DATOS EDITADOS EN MEMORIA.                    
018500******************************************************************
018600*               C A M P O S    D E    T R A B A J O              *
018700******************************************************************
018800 01  WKS-CAMPOS-DE-TRABAJO.
018900*    NOMBRE DEL PROGRAMA, SOLO DE REFERENCIA EN VOLCADOS DE MEMORI
019000     05  WKS-PROGRAMA            PIC X(08)  VALUE "VTACAT01".
019100*    FLAGS FIN DE ARCHIVO
019200     05  WKS-FIN-ARCHIVOS        PIC 9(01)  VALUE ZEROS.
019300         88  WKS-FIN-VTAENT                 VALUE 1.
019400*    FLAG RENGLON DE ENCABEZADO CSV (SE IGNORA EN SILENCIO)
019500     05  WKS-ES-ENCABEZADO       PIC 9(01)  VALUE ZEROS.
019600         88  WKS-LINEA-ES-ENCABEZADO        VALUE 1.
019700*    FLAG RENGLON VALIDO / INVALIDO
019800     05  WKS-RENGLON-VALIDO      PIC 9(01)  VALUE ZEROS.
019900         88  WKS-RENGLON-ES-VALIDO          VALUE 1.
020000*    FLAG DE RESULTADO DE 380-VALIDAR-ENTERO Y 370-VALIDAR-PRECIO
020100     05  WKS-CAMPO-ES-VALIDO     PIC 9(01)  VALUE ZEROS.
020200         88  WKS-CAMPO-OK                   VALUE 1.
020300
020400******************************************************************
020500*        C A M P O S   C R U D O S   D E L   R E N G L O N       *
020600******************************************************************
020700 01  WKS-CAMPOS-CRUDOS.
020800*    CAMPO 1 = TRANSACTION_ID, TAL COMO VINO EN EL CSV
020900     05  WKS-CAMPO-1             PIC X(14).                       DS-0573
021000     05  WKS-LONG-CAMPO-1        PIC S9(04) COMP.
021100*    CAMPO 2 = PRODUCT_ID, TAL COMO VINO EN EL CSV
021200     05  WKS-CAMPO-2             PIC X(13).
021300     05  WKS-LONG-CAMPO-2        PIC S9(04) COMP.
021400*    CAMPO 3 = CATEGORY (TEXTO LIBRE, SIN VALIDACION NUMERICA)
021500     05  WKS-CAMPO-3             PIC X(15).
021600     05  WKS-LONG-CAMPO-3        PIC S9(04) COMP.
021700*    CAMPO 4 = PRICE, AUN SIN PARTIR EN ENTERO Y DECIMAL
021800     05  WKS-CAMPO-4             PIC X(13).
021900     05  WKS-LONG-CAMPO-4        PIC S9(04) COMP.
022000*    CAMPO 5 = QUANTITY, TAL COMO VINO EN EL CSV
022100     05  WKS-CAMPO-5             PIC X(08).
022200     05  WKS-LONG-CAMPO-5        PIC S9(04) COMP.
022300*    CUANTOS DE LOS 5 CAMPOS PUDO SEPARAR EL UNSTRING DE 320
022400     05  WKS-CAMPOS-CONTADOS     PIC S9(04) COMP VALUE ZERO.
022500*    CAMPO 1 EN MAYUSCULAS, SOLO PARA COTEJAR EL ENCABEZADO
022600     05  WKS-CAMPO-1-MAYUS       PIC X(14).
022700     05  FILLER                  PIC X(03).
022800
022900******************************************************************
023000*    AREA  COMPARTIDA  DE  VALIDACION  DE  CAMPOS  NUMERICOS     *
023100******************************************************************
023200 01  WKS-AREA-VALIDACION.
023300*    CAMPO QUE 380-VALIDAR-ENTERO ESTA REVISANDO EN EL MOMENTO
023400     05  WKS-CAMPO-EVALUAR       PIC X(13).
023500     05  WKS-LONG-EVALUAR        PIC S9(04) COMP.
023600*    1 = EL CAMPO PUEDE TRAER SIGNO "-", 0 = NO SE ACEPTA
023700     05  WKS-PERMITE-SIGNO       PIC 9(01).
023800         88  WKS-SIGNO-PERMITIDO             VALUE 1.
023900*    CUANTOS PUNTOS DECIMALES TRAJO EL CAMPO 4 (DEBE SER 0 O 1)
024000     05  WKS-CONTADOR-PUNTOS     PIC S9(04) COMP VALUE ZERO.
024100*    PARTE ENTERA Y DECIMAL DEL PRECIO, YA SEPARADAS POR 370
024200     05  WKS-PRECIO-PARTE-ENT    PIC X(10).
024300     05  WKS-LONG-PRECIO-ENT     PIC S9(04) COMP.
024400     05  WKS-PRECIO-PARTE-DEC    PIC X(03).
024500     05  WKS-LONG-PRECIO-DEC     PIC S9(04) COMP.
024600*    SIGNO DEL PRECIO, TOMADO DEL "-" INICIAL SI LO TRAE
024700     05  WKS-SIGNO-PRECIO        PIC S9(01) VALUE +1.
024800     05  FILLER                  PIC X(05).
024900
025000******************************************************************
025100*     T O T A L   D E L   R E N G L O N   Y   O R D E N A M I E N*
025200******************************************************************
025300 01  WKS-TOTALES-RENGLON.
025400*    INGRESO DEL RENGLON (PRECIO POR CANTIDAD), PRECISION PLENA
025500     05  WKS-INGRESO-LINEA       PIC S9(13)V99.
025600*    INGRESO DE LA CATEGORIA, YA EDITADO PARA EL REPORTE
025700     05  WKS-INGRESO-RPT         PIC ZZZZZZZZ9.99.
025800*    CANTIDAD DE LA CATEGORIA, YA EDITADA PARA EL REPORTE
025900     05  WKS-CANTIDAD-RPT        PIC ZZZZZZZZZ9.
026000*    INDICES DE TABLA: WKS-I RECORRE, WKS-J COMPARA EN 520,
026100*    WKS-MEJOR GUARDA EL RENGLON GANADOR DE CADA BUSQUEDA
026200     05  WKS-I                   PIC S9(04) COMP.
026300     05  WKS-J                   PIC S9(04) COMP.
026400     05  WKS-MEJOR               PIC S9(04) COMP.
026500     05  FILLER                  PIC X(05).
026600
026700*    AREA PUENTE PARA EL INTERCAMBIO DE RENGLONES EN 510
026800 01  WKS-CATEGORIA-TEMP.
026900     05  TMP-NOMBRE              PIC X(15).
027000     05  TMP-TOT-INGRESO         PIC S9(13)V99.
027100     05  TMP-TOT-CANTIDAD        PIC S9(11) COMP.
027200     05  FILLER                  PIC X(05).
027300
027400******************************************************************
027500*   A R E A   D E   A L I N E A C I O N   A   L A   I Z Q U I E R*
027600*   D A   D E   C O L U M N A S   E D I T A D A S   D E L        *
027700*   R E P O R T E   ( I N G R E S O   Y   C A N T I D A D )      *
027800******************************************************************
027900 01  WKS-AREA-JUSTIFICAR.
028000*    VALOR EDITADO (CON ESPACIOS DE SUPRESION A LA IZQUIERDA)
028100     05  WKS-JUST-ENTRADA        PIC X(12).
028200*    MISMO VALOR, YA ALINEADO A LA IZQUIERDA PARA EL REPORTE
028300     05  WKS-JUST-SALIDA         PIC X(12).
028400*    CUANTOS BYTES DE WKS-JUST-ENTRADA HAY QUE REVISAR
028500     05  WKS-JUST-LONG           PIC S9(04) COMP.
028600*    POSICION DEL PRIMER BYTE SIN ESPACIO (RESULTADO DE 670)
028700     05  WKS-JUST-INICIO         PIC S9(04) COMP.
028800     05  FILLER                  PIC X(05).
028900
029000******************************************************************
029100*            C O N T A D O R E S   E S T A D I S T I C A S       *
029200******************************************************************
029300 01  WKS-CONTADORES.
029400*    RENGLONES LEIDOS DEL CSV DE ENTRADA, SIN DISTINCION
029500     05  WKS-LINEAS-LEIDAS       PIC S9(09) COMP VALUE ZERO.
029600*    RENGLONES QUE PASARON LAS 357 VALIDACIONES Y SE CARGARON
029700     05  WKS-LINEAS-VALIDAS      PIC S9(09) COMP VALUE ZERO.
029800*    RENGLONES RECHAZADOS POR ALGUNA REGLA DE 350
029900     05  WKS-LINEAS-INVALIDAS    PIC S9(09) COMP VALUE ZERO.
030000*    RENGLONES DE ENCABEZADO CSV, OMITIDOS EN SILENCIO
030100     05  WKS-LINEAS-ENCABEZADO   PIC S9(09) COMP VALUE ZERO.
030200*    RENGLONES EN BLANCO, OMITIDOS EN SILENCIO
030300     05  WKS-LINEAS-BLANCAS      PIC S9(09) COMP VALUE ZERO.
030400*    GRAN TOTAL DE INGRESO DE TODAS LAS CATEGORIAS, SIN EDITAR
030500     05  WKS-GRAN-TOTAL-INGRESO  PIC S9(15)V99   VALUE ZERO.
030600*    GRAN TOTAL DE CANTIDAD DE TODAS LAS CATEGORIAS
030700     05  WKS-GRAN-TOTAL-CANT     PIC S9(13) COMP VALUE ZERO.
030800*    MASCARA GENERICA PARA LOS CONTADORES DE ESTADISTICAS
030900     05  WKS-MASK                PIC Z,ZZZ,ZZZ,ZZ9.
031000*    MASCARA CON SIGNO Y DECIMALES PARA EL GRAN TOTAL DE INGRESO
031100     05  WKS-MASK-INGRESO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
031200     05  FILLER                  PIC X(05).
031300
031400******************************************************************
031500*           F E C H A   D E   C O R R I D A   ( D A T E )        *
031600******************************************************************
031700*    FECHA DE LA CORRIDA, TOMADA DEL SISTEMA EN 700-ESTADISTICAS
031800 01  WKS-FECHA-SISTEMA           PIC 9(06)   VALUE ZEROS.
031900*    REDEFINICION PARA IMPRIMIR LA FECHA EN FORMATO MM/DD/AA
032000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
032100     05  WKS-FS-AA               PIC 9(02).
032200     05  WKS-FS-MM               PIC 9(02).
032300     05  WKS-FS-DD               PIC 9(02).
032400
032500******************************************************************
032600*                VARIABLES PARA EVALUAR FILE STATUS              *
032700******************************************************************
032800*    FILE STATUS DEL ARCHIVO DE ENTRADA VTAENT
032900 01  FS-VTAENT                   PIC X(02)   VALUE "00".
033000*    FILE STATUS DEL ARCHIVO DE SALIDA VTARPT
033100 01  FS-VTARPT                   PIC X(02)   VALUE "00".
033200
033300******************************************************************
033400*               C O P Y   D E   R E G I S T R O S                *
033500******************************************************************
033600     COPY VTAREG.
033700
033800     COPY VTATAB.
033900
034000     COPY VTALIN.
034100
034200******************************************************************
034300*        N U M E R A C I O N   D E   P A R R A F O S             *
034400******************************************************************
034500* 000 CONTROL PRINCIPAL          400 CALCULO DE INGRESO          *
034600* 050 APERTURA DE ARCHIVOS       450/460 ACUMULADO POR CATEGORIA  
034700* 100 INICIALIZACION             500/510/520 ORDENAMIENTO         
034800* 300 LECTURA DE VTAENT          600/650 ESCRITURA DEL REPORTE    
034900* 310 CLASIFICACION DEL RENGLON  670/680 JUSTIFICACION A IZQUIERDA
035000* 320 PARTICION DEL CSV          700 ESTADISTICAS DE CONTROL      
035100* 351-357 VALIDACION DEL RENGLON 800 CIERRE DE ARCHIVOS           
035200* 370/380 VALIDACION DE CAMPOS                                    
035300* 390 CARGA DEL REGISTRO VALIDADO                                 
035400******************************************************************
035500 PROCEDURE DIVISION.
035600*RUTINA PRINCIPAL: ABRE, LEE TODO EL ARCHIVO DE ENTRADA RENGLON
035700*POR RENGLON, ORDENA LA TABLA DE CATEGORIAS, ESCRIBE EL REPORTE
035800*Y LAS ESTADISTICAS, Y CIERRA.  TODO EL PROGRAMA PASA POR AQUI.
035900 000-MAIN SECTION.
036000*    ABRE LOS 2 ARCHIVOS Y VALIDA EL FILE STATUS DE APERTURA
036100     PERFORM 050-ABRIR-ARCHIVOS
036200*    EN CERO LA TABLA DE CATEGORIAS Y LOS CONTADORES DE CONTROL
036300     PERFORM 100-INICIALIZAR
036400*    UN READ POR VUELTA HASTA FIN DE ARCHIVO (FILE STATUS "10")
036500     PERFORM 300-LEER-TRANSACCION UNTIL WKS-FIN-VTAENT
036600*    ORDENA LA TABLA DE CATEGORIAS POR INGRESO, DE MAYOR A MENOR
036700     PERFORM 500-ORDENAR-CATEGORIAS
036800*    ESCRIBE EL ENCABEZADO Y UN DETALLE POR CATEGORIA
036900     PERFORM 600-ESCRIBIR-REPORTE
037000*    DESPLIEGA LOS TOTALES DE CONTROL DE LA CORRIDA
037100     PERFORM 700-ESTADISTICAS
037200*    CIERRA LOS 2 ARCHIVOS ANTES DE TERMINAR
037300     PERFORM 800-CERRAR-ARCHIVOS
037400     STOP RUN.
037500 000-MAIN-E. EXIT.
037600
037700******************************************************************
037800*    0 5 0   -   A P E R T U R A   D E   A R C H I V O S         *
037900******************************************************************
038000*ABRE VTAENT DE ENTRADA Y VTARPT DE SALIDA, Y VALIDA EL FILE
038100*STATUS DE AMBOS ANTES DE SEGUIR; NO TIENE SENTIDO PROCESAR
038200*TRANSACCIONES SI EL REPORTE NO SE VA A PODER ESCRIBIR.
038300 050-ABRIR-ARCHIVOS SECTION.
038400*    VTAENT DE ENTRADA (SOLO LECTURA), VTARPT DE SALIDA (NUEVO)
038500     OPEN INPUT  VTAENT
038600     OPEN OUTPUT VTARPT
038700
038800*    "00" ES EL UNICO FILE STATUS DE APERTURA EXITOSA; CUALQUIER
038900*    OTRO VALOR (DD FALTANTE, DISCO LLENO, ETC.) ES FATAL.
039000     IF FS-VTAENT NOT = "00" OR FS-VTARPT NOT = "00"
039100        DISPLAY "***********************************************"
039200        DISPLAY "*      ERROR AL ABRIR ARCHIVOS DE VENTAS      *"
039300        DISPLAY "***********************************************"
039400        DISPLAY "* FILE STATUS DEL ARCHIVO VTAENT  : " FS-VTAENT
039500        DISPLAY "* FILE STATUS DEL ARCHIVO VTARPT  : " FS-VTARPT
039600        DISPLAY "***********************************************"
039700        MOVE  91        TO RETURN-CODE
039800        PERFORM 800-CERRAR-ARCHIVOS
039900        STOP RUN
040000     END-IF.
040100 050-ABRIR-ARCHIVOS-E. EXIT.
040200
040300******************************************************************
040400*    1 0 0   -   I N I C I A L I Z A C I O N                     *
040500******************************************************************
040600*DEJA LA TABLA DE CATEGORIAS VACIA Y LOS CONTADORES DE CONTROL EN
040700*CERO ANTES DE EMPEZAR A LEER EL ARCHIVO DE ENTRADA.  SIN ESTO,
040800*UNA SEGUNDA CORRIDA EN LA MISMA REGION ARRASTRARIA BASURA.
040900 100-INICIALIZAR SECTION.
041000*    LA TABLA EMPIEZA VACIA, SIN NINGUNA CATEGORIA CARGADA
041100     MOVE ZEROS TO WKS-CATEGORIAS-USADAS
041200*    TODOS LOS CONTADORES DE ESTADISTICAS EMPIEZAN EN CERO
041300     MOVE ZEROS TO WKS-LINEAS-LEIDAS    WKS-LINEAS-VALIDAS
041400                    WKS-LINEAS-INVALIDAS WKS-LINEAS-ENCABEZADO
041500                    WKS-LINEAS-BLANCAS
041600     MOVE ZEROS TO WKS-GRAN-TOTAL-INGRESO WKS-GRAN-TOTAL-CANT
041700
041800*    UPSI-0 ENCENDIDO DESDE JCL ACTIVA LOS DISPLAY DE DEPURACION
041900     IF WKS-SW-DEPURAR-ACTIVO
042000        DISPLAY "** VTACAT01: MODO DEPURACION ACTIVO (UPSI-0) **"
042100     END-IF.
042200 100-INICIALIZAR-E. EXIT.
042300
042400******************************************************************
042500*    3 0 0   -   L E C T U R A   D E L   A R C H I V O           *
042600******************************************************************
042700*LEE UN RENGLON DEL ARCHIVO CSV DE ENTRADA Y LO ENCAMINA.  ESTE
042800*PARRAFO CORRE UNA VEZ POR RENGLON, DESDE 000-MAIN, HASTA QUE EL
042900*FILE STATUS "10" AVISA FIN DE ARCHIVO.
043000 300-LEER-TRANSACCION SECTION.
043100     READ VTAENT
043200     END-READ
043300
043400*    "00" = RENGLON LEIDO, "10" = FIN DE ARCHIVO NORMAL,
043500*    CUALQUIER OTRO VALOR = ERROR DE LECTURA (DISCO, CINTA).
043600     EVALUATE FS-VTAENT
043700        WHEN "00"
043800*             RENGLON LEIDO; SE CUENTA Y SE MANDA A CLASIFICAR
043900             ADD 1 TO WKS-LINEAS-LEIDAS
044000             PERFORM 310-PROCESAR-RENGLON
044100        WHEN "10"
044200*             FIN DE ARCHIVO NORMAL; DETIENE EL PERFORM DE 000
044300             MOVE 1           TO WKS-FIN-ARCHIVOS
044400        WHEN OTHER
044500             DISPLAY "*******************************************"
044600             DISPLAY "*  ERROR DE LECTURA EN ARCHIVO VTAENT     *"
044700             DISPLAY "*******************************************"
044800             DISPLAY "* FILE STATUS DEL ARCHIVO : " FS-VTAENT
044900             DISPLAY "*******************************************"
045000             MOVE  91         TO RETURN-CODE
045100             PERFORM 800-CERRAR-ARCHIVOS
045200             STOP RUN
045300     END-EVALUATE.
045400 300-LEER-TRANSACCION-E. EXIT.
045500
045600*DESCARTA BLANCOS Y ENCABEZADO, VALIDA Y ENCAMINA EL RESTO
045700*
045800*LOS RENGLONES EN BLANCO (SALTOS DE PAGINA DEL FTP, LINEAS    *
045900*SOBRANTES AL FINAL DEL ARCHIVO, ETC.) SE CUENTAN Y SE        *
046000*DESCARTAN SIN TOCAR LA TABLA DE CATEGORIAS.  EL ENCABEZADO   *
046100*CSV (SI VIENE) TAMBIEN SE DESCARTA EN SILENCIO, PUES NO ES   *
046200*UNA TRANSACCION DE VENTA.
046300 310-PROCESAR-RENGLON SECTION.
046400*    RENGLON EN BLANCO: SE CUENTA Y NO SE TOCA NADA MAS
046500     IF WKS-LINEA-VTAENT = SPACES
046600        ADD 1 TO WKS-LINEAS-BLANCAS
046700     ELSE
046800        PERFORM 320-PARTIR-LINEA
046900*       ENCABEZADO CSV: SE CUENTA Y SE DESCARTA, NO ES VENTA
047000        IF WKS-LINEA-ES-ENCABEZADO
047100           ADD 1 TO WKS-LINEAS-ENCABEZADO
047200        ELSE
047300*          SE VALIDA EL RENGLON DE PRINCIPIO A FIN; EL RANGO
047400*          351 THRU 357 SALE POR GO TO EN CUANTO FALLA EL
047500*          PRIMER CAMPO, NO HACE FALTA EVALUAR LOS DEMAS.
047600           PERFORM 351-VALIDAR-CONTEO-CAMPOS
047700               THRU 357-VALIDAR-REGISTRO-E
047800           IF WKS-RENGLON-ES-VALIDO
047900              ADD 1 TO WKS-LINEAS-VALIDAS
048000              PERFORM 400-CALCULAR-INGRESO
048100              PERFORM 450-ACUMULAR-CATEGORIA
048200           ELSE
048300              ADD 1 TO WKS-LINEAS-INVALIDAS
048400              DISPLAY "AVISO: RENGLON INVALIDO IGNORADO - "
048500                      WKS-LINEA-VTAENT(1:40)
048600           END-IF
048700        END-IF
048800     END-IF.
048900 310-PROCESAR-RENGLON-E. EXIT.
049000
049100******************************************************************
049200*    3 2 0   -   P A R T I C I O N   D E L   R E N G L O N       *
049300******************************************************************
049400*PARTE EL RENGLON CSV EN SUS 5 CAMPOS Y DETECTA ENCABEZADO.  ESTE
049500*PARRAFO SOLO PARTE Y CLASIFICA; NO VALIDA CONTENIDO DE CAMPO,
049600*ESO QUEDA PARA EL RANGO 351-357.
049700 320-PARTIR-LINEA SECTION.
049800*    LIMPIA LOS CAMPOS CRUDOS DEL RENGLON ANTERIOR
049900     MOVE ZEROS  TO WKS-CAMPOS-CONTADOS
050000     MOVE SPACES TO WKS-CAMPO-1 WKS-CAMPO-2 WKS-CAMPO-3
050100                    WKS-CAMPO-4 WKS-CAMPO-5
050200     MOVE ZEROS  TO WKS-ES-ENCABEZADO
050300
050400*    UN SOLO UNSTRING PARTE LOS 5 CAMPOS POR LA COMA; SI EL
050500*    RENGLON TRAE MENOS DE 5, WKS-CAMPOS-CONTADOS SALE EN MENOS
050600*    DE 5 Y 350 LO RECHAZA POR CAMPOS INCOMPLETOS.
050700     UNSTRING WKS-LINEA-VTAENT DELIMITED BY ","
050800         INTO WKS-CAMPO-1 COUNT IN WKS-LONG-CAMPO-1
050900              WKS-CAMPO-2 COUNT IN WKS-LONG-CAMPO-2
051000              WKS-CAMPO-3 COUNT IN WKS-LONG-CAMPO-3
051100              WKS-CAMPO-4 COUNT IN WKS-LONG-CAMPO-4
051200              WKS-CAMPO-5 COUNT IN WKS-LONG-CAMPO-5
051300         TALLYING IN WKS-CAMPOS-CONTADOS
051400     END-UNSTRING
051500
051600*    EL ENCABEZADO CSV SE DETECTA POR EL NOMBRE DE LA PRIMERA
051700*    COLUMNA (TRANSACTION_ID), SIN IMPORTAR MAYUSCULA/MINUSCULA.
051800     MOVE WKS-CAMPO-1 TO WKS-CAMPO-1-MAYUS
051900     INSPECT WKS-CAMPO-1-MAYUS
052000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
052100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
052200     IF WKS-CAMPO-1-MAYUS(1:14) = "TRANSACTION_ID"
052300        MOVE 1 TO WKS-ES-ENCABEZADO
052400     END-IF.
052500 320-PARTIR-LINEA-E. EXIT.
052600
052700******************************************************************
052800*     3 5 0   -   V A L I D A C I O N   D E L   R E N G L O N    *
052900******************************************************************
053000*VALIDA LOS 5 CAMPOS DEL RENGLON SEGUN LAS REGLAS DEL NEGOCIO.
053100*
053200*EL RANGO SE RECORRE DE 351 EN ADELANTE; CADA PARRAFO REVISA UN
053300*CAMPO Y, SI FALLA, PONE WKS-RENGLON-VALIDO EN CERO Y SALTA DE
053400*UNA VEZ A LA SALIDA (357) CON GO TO, SIN EVALUAR LOS CAMPOS
053500*QUE QUEDAN PENDIENTES.  SOLO SI LLEGA VIVO HASTA 356 EL
053600*RENGLON SE CARGA A WKS-VTA-REGISTRO.
053700 350-VALIDAR-REGISTRO SECTION.                                    DS-0589
053800 351-VALIDAR-CONTEO-CAMPOS.
053900*    EL CSV DEBE TRAER LOS 5 CAMPOS; SI EL UNSTRING DE 320 NO
054000*    ENCONTRO LOS 5 DELIMITADORES, EL RENGLON ESTA INCOMPLETO.
054100     MOVE 1 TO WKS-RENGLON-VALIDO
054200     IF WKS-CAMPOS-CONTADOS < 5
054300        MOVE 0 TO WKS-RENGLON-VALIDO
054400        GO TO 357-VALIDAR-REGISTRO-E
054500     END-IF.
054600
054700 352-VALIDAR-CATEGORIA-PRESENTE.
054800*    LA CATEGORIA (CAMPO 3) ES TEXTO LIBRE, PERO NO PUEDE
054900*    VENIR EN BLANCO: NO HAY RENGLON DE TABLA SIN NOMBRE.
055000     IF WKS-CAMPO-3 = SPACES
055100        MOVE 0 TO WKS-RENGLON-VALIDO
055200        GO TO 357-VALIDAR-REGISTRO-E
055300     END-IF.
055400
055500 353-VALIDAR-TRANID.
055600*    CAMPO 1 = TRANSACTION_ID, ENTERO CON SIGNO OPCIONAL.
055700     MOVE WKS-CAMPO-1        TO WKS-CAMPO-EVALUAR
055800     MOVE WKS-LONG-CAMPO-1   TO WKS-LONG-EVALUAR
055900     MOVE 1                  TO WKS-PERMITE-SIGNO
056000     PERFORM 380-VALIDAR-ENTERO
056100     IF NOT WKS-CAMPO-OK
056200        MOVE 0 TO WKS-RENGLON-VALIDO
056300        GO TO 357-VALIDAR-REGISTRO-E
056400     END-IF.
056500
056600 354-VALIDAR-PRODID.
056700*    CAMPO 2 = PRODUCT_ID, ENTERO CON SIGNO OPCIONAL.
056800     MOVE WKS-CAMPO-2        TO WKS-CAMPO-EVALUAR
056900     MOVE WKS-LONG-CAMPO-2   TO WKS-LONG-EVALUAR
057000     MOVE 1                  TO WKS-PERMITE-SIGNO
057100     PERFORM 380-VALIDAR-ENTERO
057200     IF NOT WKS-CAMPO-OK
057300        MOVE 0 TO WKS-RENGLON-VALIDO
057400        GO TO 357-VALIDAR-REGISTRO-E
057500     END-IF.
057600
057700 355-VALIDAR-PRECIO-CAMPO.
057800*    CAMPO 4 = PRECIO; LA REVISION DE SIGNO, DIGITOS Y PUNTO
057900*    DECIMAL QUEDA EN 370-VALIDAR-PRECIO.
058000     PERFORM 370-VALIDAR-PRECIO
058100     IF NOT WKS-CAMPO-OK
058200        MOVE 0 TO WKS-RENGLON-VALIDO
058300        GO TO 357-VALIDAR-REGISTRO-E
058400     END-IF.
058500
058600 356-VALIDAR-CANTIDAD-CAMPO.
058700*    CAMPO 5 = CANTIDAD, ENTERO SIN SIGNO (NO EXISTEN VENTAS
058800*    DE CANTIDAD NEGATIVA, VER DS-0142 EN LA BITACORA).  SI
058900*    PASA, EL RENGLON QUEDA VALIDO DE PUNTA A PUNTA Y SE
059000*    CARGA A WKS-VTA-REGISTRO ANTES DE SALIR DEL RANGO.
059100     MOVE WKS-CAMPO-5        TO WKS-CAMPO-EVALUAR
059200     MOVE WKS-LONG-CAMPO-5   TO WKS-LONG-EVALUAR
059300     MOVE 0                  TO WKS-PERMITE-SIGNO                 DS-0142
059400     PERFORM 380-VALIDAR-ENTERO
059500     IF NOT WKS-CAMPO-OK
059600        MOVE 0 TO WKS-RENGLON-VALIDO
059700        GO TO 357-VALIDAR-REGISTRO-E
059800     END-IF
059900     PERFORM 390-CARGAR-REGISTRO.
060000
060100 357-VALIDAR-REGISTRO-E. EXIT.
060200
060300******************************************************************
060400*    3 8 0   -   V A L I D A C I O N   D E   E N T E R O         *
060500******************************************************************
060600*VALIDA UN ENTERO, CON SIGNO OPCIONAL SI WKS-PERMITE-SIGNO = 1.
060700*RUTINA COMPARTIDA: LA USAN 353 Y 354 PARA TRANSACTION_ID Y
060800*PRODUCT_ID, 356 PARA QUANTITY, Y 370 PARA LA PARTE ENTERA DE
060900*PRICE.  WKS-CAMPO-EVALUAR Y WKS-LONG-EVALUAR LLEGAN CARGADOS
061000*POR QUIEN LA INVOCA.
061100 380-VALIDAR-ENTERO SECTION.
061200     MOVE 0 TO WKS-CAMPO-ES-VALIDO
061300
061400*    CAMPO VACIO NUNCA ES UN ENTERO VALIDO
061500     IF WKS-LONG-EVALUAR = 0
061600        NEXT SENTENCE
061700     ELSE
061800*       EL "-" INICIAL SOLO CUENTA SI EL CAMPO LO PERMITE Y
061900*       QUEDAN DIGITOS DESPUES DE EL
062000        IF WKS-CAMPO-EVALUAR(1:1) = "-"
062100           IF WKS-SIGNO-PERMITIDO AND WKS-LONG-EVALUAR > 1
062200              IF WKS-CAMPO-EVALUAR(2:WKS-LONG-EVALUAR - 1)
062300                    IS NUMERIC
062400                 MOVE 1 TO WKS-CAMPO-ES-VALIDO
062500              END-IF
062600           END-IF
062700        ELSE
062800*          SIN SIGNO, TODO EL CAMPO DEBE SER NUMERICO
062900           IF WKS-CAMPO-EVALUAR(1:WKS-LONG-EVALUAR) IS NUMERIC
063000              MOVE 1 TO WKS-CAMPO-ES-VALIDO
063100           END-IF
063200        END-IF
063300     END-IF.
063400 380-VALIDAR-ENTERO-E. EXIT.
063500
063600******************************************************************
063700*    3 7 0   -   V A L I D A C I O N   D E   P R E C I O         *
063800******************************************************************
063900*VALIDA EL PRECIO: SIGNO OPCIONAL, DIGITOS, UN PUNTO OPCIONAL.
064000*EL PRECIO SE ACEPTA NEGATIVO PORQUE EL NEGOCIO LO USA PARA
064100*REGISTRAR DEVOLUCIONES Y NOTAS DE CREDITO EN EL MISMO ARCHIVO
064200*DE TRANSACCIONES DE VENTA.
064300 370-VALIDAR-PRECIO SECTION.
064400     MOVE 0 TO WKS-CAMPO-ES-VALIDO
064500     MOVE 0 TO WKS-CONTADOR-PUNTOS
064600     MOVE SPACES TO WKS-PRECIO-PARTE-ENT WKS-PRECIO-PARTE-DEC
064700     MOVE ZEROS  TO WKS-LONG-PRECIO-ENT WKS-LONG-PRECIO-DEC
064800     MOVE +1     TO WKS-SIGNO-PRECIO
064900
065000*    CAMPO VACIO NUNCA ES UN PRECIO VALIDO
065100     IF WKS-LONG-CAMPO-4 = 0
065200        NEXT SENTENCE
065300     ELSE
065400*       UN PRECIO TIENE A LO MAS UN PUNTO DECIMAL
065500        INSPECT WKS-CAMPO-4(1:WKS-LONG-CAMPO-4)
065600            TALLYING WKS-CONTADOR-PUNTOS FOR ALL "."
065700
065800        IF WKS-CONTADOR-PUNTOS > 1
065900           NEXT SENTENCE
066000        ELSE
066100           IF WKS-CONTADOR-PUNTOS = 1
066200*             HAY PUNTO: SE PARTE EN PARTE ENTERA Y DECIMAL
066300              UNSTRING WKS-CAMPO-4(1:WKS-LONG-CAMPO-4)
066400                  DELIMITED BY "."
066500                  INTO WKS-PRECIO-PARTE-ENT
066600                           COUNT IN WKS-LONG-PRECIO-ENT
066700                       WKS-PRECIO-PARTE-DEC
066800                           COUNT IN WKS-LONG-PRECIO-DEC
066900              END-UNSTRING
067000           ELSE
067100*             NO HAY PUNTO: TODO EL CAMPO ES LA PARTE ENTERA
067200              MOVE WKS-CAMPO-4(1:WKS-LONG-CAMPO-4)
067300                                      TO WKS-PRECIO-PARTE-ENT
067400              MOVE WKS-LONG-CAMPO-4   TO WKS-LONG-PRECIO-ENT
067500           END-IF
067600
067700*          LA PARTE ENTERA SE VALIDA CON LA MISMA RUTINA DE
067800*          380-VALIDAR-ENTERO, PERMITIENDO SIGNO
067900           MOVE WKS-PRECIO-PARTE-ENT TO WKS-CAMPO-EVALUAR
068000           MOVE WKS-LONG-PRECIO-ENT  TO WKS-LONG-EVALUAR
068100           MOVE 1                    TO WKS-PERMITE-SIGNO
068200           PERFORM 380-VALIDAR-ENTERO
068300
068400           IF WKS-CAMPO-OK
068500              IF WKS-LONG-PRECIO-DEC = 0
068600*                PRECIO SIN DECIMALES (TERMINABA EN PUNTO)
068700                 MOVE 1 TO WKS-CAMPO-ES-VALIDO
068800              ELSE
068900*                LA PARTE DECIMAL DEBE SER PURAMENTE NUMERICA
069000                 IF WKS-PRECIO-PARTE-DEC(1:WKS-LONG-PRECIO-DEC)
069100                          IS NUMERIC
069200                    MOVE 1 TO WKS-CAMPO-ES-VALIDO
069300                 END-IF
069400              END-IF
069500           END-IF
069600        END-IF
069700     END-IF
069800
069900*    SE GUARDA EL SIGNO DEL PRECIO PARA QUE 390-CARGAR-REGISTRO
070000*    LO APLIQUE AL CARGAR VTA-PRECIO
070100     IF WKS-CAMPO-OK AND WKS-CAMPO-EVALUAR(1:1) = "-"
070200        MOVE -1 TO WKS-SIGNO-PRECIO
070300     END-IF.
070400 370-VALIDAR-PRECIO-E. EXIT.
070500
070600******************************************************************
070700*    3 9 0   -   C A R G A   D E L   R E G I S T R O             *
070800******************************************************************
070900*CARGA EL REGISTRO VALIDADO (VTAREG) CON LOS VALORES NUMERICOS.
071000*SOLO SE LLEGA AQUI DESDE 356, DESPUES DE PASAR LAS 6 REGLAS
071100*DEL RANGO 351-357; LOS CAMPOS CRUDOS YA SE SABEN BIEN FORMADOS.
071200 390-CARGAR-REGISTRO SECTION.
071300     INITIALIZE WKS-VTA-REGISTRO
071400
071500*    TRANSACTION_ID: SI VIENE CON "-", SE CARGA EL VALOR
071600*    ABSOLUTO Y LUEGO SE LE APLICA EL SIGNO.
071700     IF WKS-CAMPO-1(1:1) = "-"
071800        MOVE WKS-CAMPO-1(2:WKS-LONG-CAMPO-1 - 1) TO VTA-TRANID
071900        MULTIPLY -1 BY VTA-TRANID
072000     ELSE
072100        MOVE WKS-CAMPO-1(1:WKS-LONG-CAMPO-1) TO VTA-TRANID
072200     END-IF
072300
072400*    PRODUCT_ID: MISMO TRATAMIENTO QUE TRANSACTION_ID
072500     IF WKS-CAMPO-2(1:1) = "-"
072600        MOVE WKS-CAMPO-2(2:WKS-LONG-CAMPO-2 - 1) TO VTA-PRODID
072700        MULTIPLY -1 BY VTA-PRODID
072800     ELSE
072900        MOVE WKS-CAMPO-2(1:WKS-LONG-CAMPO-2) TO VTA-PRODID
073000     END-IF
073100
073200*    CATEGORY Y QUANTITY SE CARGAN DIRECTO, YA VALIDADOS
073300     MOVE WKS-CAMPO-3                          TO VTA-CATEGORIA
073400     MOVE WKS-CAMPO-5(1:WKS-LONG-CAMPO-5)       TO VTA-CANTIDAD
073500
073600*    PRICE SE CARGA EN DOS PARTES (ENTERO Y CENTAVOS) Y LUEGO
073700*    SE LE APLICA EL SIGNO SOBRE EL CAMPO COMPLETO.
073800     MOVE ZEROS TO VTA-PRECIO-ENTERO VTA-PRECIO-CENTAVOS
073900     IF WKS-LONG-PRECIO-ENT > 0
074000        IF WKS-PRECIO-PARTE-ENT(1:1) = "-"
074100           MOVE WKS-PRECIO-PARTE-ENT(2:WKS-LONG-PRECIO-ENT - 1)
074200                                          TO VTA-PRECIO-ENTERO
074300        ELSE
074400           MOVE WKS-PRECIO-PARTE-ENT(1:WKS-LONG-PRECIO-ENT)
074500                                          TO VTA-PRECIO-ENTERO
074600        END-IF
074700     END-IF
074800     IF WKS-LONG-PRECIO-DEC > 0
074900        MOVE WKS-PRECIO-PARTE-DEC(1:WKS-LONG-PRECIO-DEC)
075000                                          TO VTA-PRECIO-CENTAVOS
075100     END-IF
075200     IF WKS-SIGNO-PRECIO = -1
075300        MULTIPLY -1 BY VTA-PRECIO
075400     END-IF.
075500 390-CARGAR-REGISTRO-E. EXIT.
075600
075700*CALCULA EL INGRESO DEL RENGLON: PRECIO POR CANTIDAD, SIN
075800*REDONDEO INTERMEDIO (EL NEGOCIO YA TRAE 2 DECIMALES).
075900 400-CALCULAR-INGRESO SECTION.
076000     COMPUTE WKS-INGRESO-LINEA = VTA-PRECIO * VTA-CANTIDAD.
076100 400-CALCULAR-INGRESO-E. EXIT.
076200
076300*BUSCA LA CATEGORIA EN LA TABLA; SI NO EXISTE LA AGREGA, Y
076400*ACUMULA INGRESO Y CANTIDAD DEL RENGLON EN SU RENGLON DE TABLA.
076500 450-ACUMULAR-CATEGORIA SECTION.
076600*    WKS-MEJOR EN CERO QUIERE DECIR "TODAVIA NO SE HA
076700*    ENCONTRADO NI CREADO EL RENGLON DE LA CATEGORIA".
076800     MOVE 0 TO WKS-MEJOR
076900*    RECORRE LA TABLA BUSCANDO LA CATEGORIA DEL RENGLON; LA
077000*    BUSQUEDA ES LINEAL PORQUE LA TABLA NO VIENE ORDENADA POR
077100*    NOMBRE MIENTRAS SE VA CONSTRUYENDO.
077200     IF WKS-CATEGORIAS-USADAS > 0
077300        PERFORM 460-BUSCAR-CATEGORIA
077400            VARYING WKS-I FROM 1 BY 1
077500            UNTIL WKS-I > WKS-CATEGORIAS-USADAS
077600               OR WKS-MEJOR > 0
077700     END-IF
077800
077900*    NO SE ENCONTRO: SE ABRE UN RENGLON NUEVO EN LA TABLA,
078000*    SALVO QUE YA SE HAYA LLEGADO AL TOPE DE 200 CATEGORIAS.
078100     IF WKS-MEJOR = 0
078200        IF WKS-CATEGORIAS-USADAS < 200                            DS-0255
078300           ADD 1 TO WKS-CATEGORIAS-USADAS
078400           MOVE WKS-CATEGORIAS-USADAS TO WKS-MEJOR
078500           MOVE VTA-CATEGORIA TO VCAT-NOMBRE(WKS-MEJOR)
078600           MOVE ZEROS         TO VCAT-TOT-INGRESO(WKS-MEJOR)
078700                                  VCAT-TOT-CANTIDAD(WKS-MEJOR)
078800        ELSE
078900           DISPLAY "AVISO: TOPE DE CATEGORIAS ALCANZADO - "
079000                   VTA-CATEGORIA
079100        END-IF
079200     END-IF
079300
079400*    SE ACUMULA EL RENGLON EN SU CATEGORIA Y EN EL GRAN TOTAL.
079500*    SI EL TOPE SE ALCANZO Y NO SE PUDO ABRIR RENGLON NUEVO,
079600*    WKS-MEJOR SIGUE EN CERO Y EL RENGLON NO SE ACUMULA.
079700     IF WKS-MEJOR > 0
079800        ADD WKS-INGRESO-LINEA TO VCAT-TOT-INGRESO(WKS-MEJOR)
079900        ADD VTA-CANTIDAD      TO VCAT-TOT-CANTIDAD(WKS-MEJOR)
080000        ADD WKS-INGRESO-LINEA TO WKS-GRAN-TOTAL-INGRESO
080100        ADD VTA-CANTIDAD      TO WKS-GRAN-TOTAL-CANT
080200     END-IF.
080300 450-ACUMULAR-CATEGORIA-E. EXIT.
080400
080500*COMPARA LA CATEGORIA DEL RENGLON CONTRA EL RENGLON WKS-I.
080600*CUERPO DEL PERFORM VARYING DE 450; SOLO MARCA WKS-MEJOR CUANDO
080700*HAY COINCIDENCIA DE NOMBRE, LO QUE DETIENE EL UNTIL DE 450.
080800 460-BUSCAR-CATEGORIA SECTION.
080900     IF VCAT-NOMBRE(WKS-I) = VTA-CATEGORIA
081000        MOVE WKS-I TO WKS-MEJOR
081100     END-IF.
081200 460-BUSCAR-CATEGORIA-E. EXIT.
081300
081400*ORDENA LA TABLA DE CATEGORIAS POR INGRESO TOTAL DESCENDENTE,
081500*SELECCION SIMPLE (LA TABLA ES PEQUENA, UN RENGLON POR
081600*CATEGORIA DISTINTA, NO JUSTIFICA UN SORT DE ARCHIVO).
081700 500-ORDENAR-CATEGORIAS SECTION.                                  DS-0344
081800*    CON 0 O 1 CATEGORIA LA TABLA YA ESTA ORDENADA
081900     IF WKS-CATEGORIAS-USADAS > 1
082000        PERFORM 510-SELECCIONAR-MAYOR
082100            VARYING WKS-I FROM 1 BY 1
082200            UNTIL WKS-I >= WKS-CATEGORIAS-USADAS
082300     END-IF.
082400 500-ORDENAR-CATEGORIAS-E. EXIT.
082500
082600*PARA LA POSICION WKS-I, BUSCA EL MAYOR INGRESO RESTANTE Y LO
082700*INTERCAMBIA A ESA POSICION.
082800 510-SELECCIONAR-MAYOR SECTION.
082900*    SUPONE QUE EL PROPIO WKS-I ES EL MAYOR HASTA QUE 520
083000*    ENCUENTRE UNO MEJOR MAS ADELANTE EN LA TABLA
083100     MOVE WKS-I TO WKS-MEJOR
083200     PERFORM 520-COMPARAR-SIGUIENTE
083300         VARYING WKS-J FROM WKS-I BY 1
083400         UNTIL WKS-J > WKS-CATEGORIAS-USADAS
083500
083600*    SI EL MAYOR NO ERA EL PROPIO WKS-I, SE INTERCAMBIAN LOS
083700*    DOS RENGLONES COMPLETOS A TRAVES DEL AREA PUENTE TMP-
083800     IF WKS-MEJOR NOT = WKS-I
083900        MOVE VCAT-NOMBRE(WKS-I)       TO TMP-NOMBRE
084000        MOVE VCAT-TOT-INGRESO(WKS-I)  TO TMP-TOT-INGRESO
084100        MOVE VCAT-TOT-CANTIDAD(WKS-I) TO TMP-TOT-CANTIDAD
084200
084300        MOVE VCAT-NOMBRE(WKS-MEJOR)       TO VCAT-NOMBRE(WKS-I)
084400        MOVE VCAT-TOT-INGRESO(WKS-MEJOR)
084500                               TO VCAT-TOT-INGRESO(WKS-I)
084600        MOVE VCAT-TOT-CANTIDAD(WKS-MEJOR)
084700                               TO VCAT-TOT-CANTIDAD(WKS-I)
084800
084900        MOVE TMP-NOMBRE          TO VCAT-NOMBRE(WKS-MEJOR)
085000        MOVE TMP-TOT-INGRESO     TO VCAT-TOT-INGRESO(WKS-MEJOR)
085100        MOVE TMP-TOT-CANTIDAD    TO VCAT-TOT-CANTIDAD(WKS-MEJOR)
085200     END-IF.
085300 510-SELECCIONAR-MAYOR-E. EXIT.
085400
085500*COMPARA EL RENGLON WKS-J CONTRA EL MEJOR CANDIDATO HASTA AHORA.
085600*CUERPO DEL PERFORM VARYING DE 510; SE LLAMA UNA VEZ POR CADA
085700*RENGLON RESTANTE DE LA TABLA, DE WKS-I EN ADELANTE.
085800 520-COMPARAR-SIGUIENTE SECTION.
085900     IF VCAT-TOT-INGRESO(WKS-J) > VCAT-TOT-INGRESO(WKS-MEJOR)
086000        MOVE WKS-J TO WKS-MEJOR
086100     END-IF.
086200 520-COMPARAR-SIGUIENTE-E. EXIT.
086300
086400******************************************************************
086500*    6 0 0   -   E S C R I T U R A   D E L   R E P O R T E       *
086600******************************************************************
086700*ESCRIBE EL ENCABEZADO Y UN DETALLE POR CATEGORIA, YA ORDENADA.
086800*SOLO CORRE UNA VEZ, DESPUES QUE 500-ORDENAR-CATEGORIAS TERMINA
086900*DE ACOMODAR LA TABLA DE MAYOR A MENOR INGRESO.
087000 600-ESCRIBIR-REPORTE SECTION.
087100*    EL ENCABEZADO FIJO SIEMPRE VA PRIMERO (VER DS-0455)
087200     WRITE VTA-LINEA-RPT FROM WKS-ENCABEZADO-RPT                  DS-0455
087300     END-WRITE
087400
087500*    UN RENGLON DE DETALLE POR CADA CATEGORIA DE LA TABLA, EN
087600*    EL ORDEN QUE DEJO 500-ORDENAR-CATEGORIAS
087700     IF WKS-CATEGORIAS-USADAS > 0
087800        PERFORM 650-ESCRIBIR-DETALLE
087900            VARYING WKS-I FROM 1 BY 1
088000            UNTIL WKS-I > WKS-CATEGORIAS-USADAS
088100     END-IF.
088200 600-ESCRIBIR-REPORTE-E. EXIT.
088300
088400*EDITA Y ESCRIBE EL DETALLE DE LA CATEGORIA WKS-I.  EL INGRESO
088500*SE REDONDEA A 2 DECIMALES HALF-UP SOLO PARA PRESENTACION; EL
088600*ACUMULADO EN LA TABLA NO SE ALTERA.  LA CANTIDAD (COMP EN LA
088700*TABLA) SE PASA POR UN CAMPO EDITADO ANTES DE CARGARLA AL
088800*RENGLON, PARA NO MOVER BINARIO A UN CAMPO ALFANUMERICO.  TANTO
088900*INGRESO COMO CANTIDAD SE ALINEAN A LA IZQUIERDA EN SU COLUMNA.
089000 650-ESCRIBIR-DETALLE SECTION.
089100     MOVE VCAT-NOMBRE(WKS-I)        TO DET-CATEGORIA
089200
089300*    INGRESO: SE REDONDEA A 2 DECIMALES SOLO PARA EL REPORTE
089400*    (VER DS-0522) Y SE ALINEA A LA IZQUIERDA (VER DS-0567).
089500     COMPUTE WKS-INGRESO-RPT ROUNDED = VCAT-TOT-INGRESO(WKS-I)    DS-0522
089600     MOVE SPACES              TO WKS-JUST-ENTRADA
089700     MOVE WKS-INGRESO-RPT     TO WKS-JUST-ENTRADA
089800     MOVE 12                  TO WKS-JUST-LONG
089900     PERFORM 670-JUSTIFICAR-IZQUIERDA
090000     MOVE WKS-JUST-SALIDA(1:12)     TO DET-INGRESO
090100
090200*    CANTIDAD: PRIMERO SE PASA EL COMP DE LA TABLA POR UN
090300*    CAMPO EDITADO (VER DS-0561), LUEGO SE ALINEA IGUAL QUE
090400*    EL INGRESO.
090500     MOVE VCAT-TOT-CANTIDAD(WKS-I)  TO WKS-CANTIDAD-RPT           DS-0561
090600     MOVE SPACES              TO WKS-JUST-ENTRADA
090700     MOVE WKS-CANTIDAD-RPT    TO WKS-JUST-ENTRADA(1:10)
090800     MOVE 10                  TO WKS-JUST-LONG
090900     PERFORM 670-JUSTIFICAR-IZQUIERDA
091000     MOVE WKS-JUST-SALIDA(1:10)     TO DET-CANTIDAD
091100
091200     WRITE VTA-LINEA-RPT FROM WKS-DETALLE-RPT
091300     END-WRITE
091400
091500*    BAJO UPSI-0 SE IMPRIME EL RENGLON CRUDO, TAL COMO QUEDO
091600*    EN LA REDEFINICION DE WKS-DETALLE-RPT
091700     IF WKS-SW-DEPURAR-ACTIVO
091800        DISPLAY "DEBUG DETALLE: " DET-LINEA-CRUDA
091900     END-IF.
092000 650-ESCRIBIR-DETALLE-E. EXIT.
092100
092200*RECORRE WKS-JUST-ENTRADA (LOS PRIMEROS WKS-JUST-LONG BYTES)
092300*Y PASA A WKS-JUST-SALIDA EL VALOR EDITADO SIN LOS ESPACIOS DE
092400*SUPRESION DE CEROS QUE LE ANTECEDEN, ALINEADO A LA IZQUIERDA.
092500 670-JUSTIFICAR-IZQUIERDA SECTION.                                DS-0567
092600*    SALIDA EN BLANCO POR SI WKS-JUST-ENTRADA VIENE TODO
092700*    ESPACIOS (NO DEBERIA PASAR, PERO NO CUESTA NADA CUBRIRLO)
092800     MOVE SPACES TO WKS-JUST-SALIDA
092900     MOVE 1      TO WKS-JUST-INICIO
093000
093100*    EL UNTIL DE ESTE PERFORM VARYING HACE TODO EL TRABAJO:
093200*    AVANZA WKS-JUST-INICIO HASTA EL PRIMER BYTE QUE NO SEA
093300*    ESPACIO, O HASTA PASARSE DE WKS-JUST-LONG SI NO HAY NINGUNO
093400     PERFORM 680-BUSCAR-1ER-DIGITO
093500         VARYING WKS-JUST-INICIO FROM 1 BY 1
093600         UNTIL WKS-JUST-INICIO > WKS-JUST-LONG
093700            OR WKS-JUST-ENTRADA(WKS-JUST-INICIO:1) NOT = SPACE
093800
093900*    DE WKS-JUST-INICIO EN ADELANTE SE COPIA A WKS-JUST-SALIDA;
094000*    EL MOVE ALFANUMERICO RELLENA EL RESTO CON ESPACIOS A LA
094100*    DERECHA, QUE ES EXACTAMENTE LA ALINEACION QUE SE QUIERE.
094200     IF WKS-JUST-INICIO <= WKS-JUST-LONG
094300        MOVE WKS-JUST-ENTRADA(WKS-JUST-INICIO:
094400                 WKS-JUST-LONG - WKS-JUST-INICIO + 1)
094500                                       TO WKS-JUST-SALIDA
094600     END-IF.
094700 670-JUSTIFICAR-IZQUIERDA-E. EXIT.
094800
094900*CUERPO (VACIO) DEL PERFORM VARYING DE 670; LA BUSQUEDA DEL
095000*PRIMER BYTE SIN ESPACIO LA HACE LA CLAUSULA UNTIL.
095100 680-BUSCAR-1ER-DIGITO SECTION.
095200     CONTINUE.
095300 680-BUSCAR-1ER-DIGITO-E. EXIT.
095400
095500*MUESTRA LOS TOTALES DE CONTROL DE LA CORRIDA
095600*
095700*ESTOS TOTALES SON PARA LA BITACORA DE OPERACIONES, NO PARA EL
095800*REPORTE VTARPT; SOLO VAN AL SYSOUT/CONSOLA DE LA CORRIDA.
095900 700-ESTADISTICAS SECTION.
096000*    FECHA DEL SISTEMA, SOLO PARA EL ENCABEZADO DE ESTADISTICAS
096100     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           DS-0388
096200
096300     DISPLAY
096400     "**********************************************************"
096500     DISPLAY
096600     "*                  E S T A D I S T I C A S               *"
096700     DISPLAY
096800     "**********************************************************"
096900     DISPLAY "FECHA DE CORRIDA (MM/DD/AA)               : "
097000              WKS-FS-MM "/" WKS-FS-DD "/" WKS-FS-AA
097100
097200*    RENGLONES LEIDOS DEL ARCHIVO DE ENTRADA, SIN DISTINCION
097300     MOVE ZEROS             TO WKS-MASK
097400     MOVE WKS-LINEAS-LEIDAS TO WKS-MASK
097500     DISPLAY
097600     "TOTAL RENGLONES LEIDOS                   : " WKS-MASK
097700
097800*    RENGLONES QUE PASARON TODAS LAS VALIDACIONES DE NEGOCIO
097900     MOVE ZEROS              TO WKS-MASK
098000     MOVE WKS-LINEAS-VALIDAS TO WKS-MASK
098100     DISPLAY
098200     "TOTAL RENGLONES VALIDOS CARGADOS         : " WKS-MASK
098300
098400*    RENGLONES RECHAZADOS POR ALGUNA REGLA DEL RANGO 350
098500     MOVE ZEROS                TO WKS-MASK
098600     MOVE WKS-LINEAS-INVALIDAS TO WKS-MASK
098700     DISPLAY
098800     "TOTAL RENGLONES INVALIDOS IGNORADOS      : " WKS-MASK       DS-0309
098900
099000*    EL RENGLON DE ENCABEZADO CSV, SI EL ARCHIVO LO TRAIA
099100     MOVE ZEROS                 TO WKS-MASK
099200     MOVE WKS-LINEAS-ENCABEZADO TO WKS-MASK
099300     DISPLAY
099400     "TOTAL RENGLONES DE ENCABEZADO OMITIDOS    : " WKS-MASK
099500
099600*    RENGLONES COMPLETAMENTE EN BLANCO DEL ARCHIVO DE ENTRADA
099700     MOVE ZEROS              TO WKS-MASK
099800     MOVE WKS-LINEAS-BLANCAS TO WKS-MASK
099900     DISPLAY
100000     "TOTAL RENGLONES EN BLANCO OMITIDOS        : " WKS-MASK
100100
100200*    CATEGORIAS DISTINTAS QUE QUEDARON EN LA TABLA WKS-TABLA-
100300*    VENTAS AL TERMINAR LA CORRIDA
100400     MOVE ZEROS                  TO WKS-MASK
100500     MOVE WKS-CATEGORIAS-USADAS  TO WKS-MASK
100600     DISPLAY
100700     "TOTAL CATEGORIAS DISTINTAS ENCONTRADAS    : " WKS-MASK
100800
100900*    SUMA DE INGRESO DE TODAS LAS CATEGORIAS (CON SIGNO Y
101000*    DECIMALES, YA QUE PUEDE HABER VENTAS EN NEGATIVO)
101100     MOVE ZEROS                   TO WKS-MASK-INGRESO
101200     MOVE WKS-GRAN-TOTAL-INGRESO  TO WKS-MASK-INGRESO
101300     DISPLAY "TOTAL GENERAL DE INGRESO   : " WKS-MASK-INGRESO
101400
101500*    SUMA DE CANTIDAD DE TODAS LAS CATEGORIAS
101600     MOVE ZEROS                TO WKS-MASK
101700     MOVE WKS-GRAN-TOTAL-CANT  TO WKS-MASK
101800     DISPLAY
101900     "TOTAL GENERAL DE CANTIDAD                 : " WKS-MASK
102000
102100     DISPLAY
102200     "**********************************************************".
102300 700-ESTADISTICAS-E. EXIT.
102400
102500******************************************************************
102600*    8 0 0   -   C I E R R E   D E   A R C H I V O S             *
102700******************************************************************
102800*CIERRA LOS ARCHIVOS DE ENTRADA Y SALIDA; ES LA ULTIMA SECCION
102900*QUE CORRE EL PROGRAMA, TANTO EN LA SALIDA NORMAL COMO EN LOS
103000*ABORTOS POR ERROR DE FILE STATUS DE 050 Y 300.
103100 800-CERRAR-ARCHIVOS SECTION.
103200*    UN SOLO CLOSE PARA LOS 2 ARCHIVOS; SI YA ESTABAN CERRADOS
103300*    (ABORTO DOBLE) EL FILE STATUS RESULTANTE NO SE REVISA, PUES
103400*    EL PROGRAMA TERMINA DE TODAS FORMAS.
103500     CLOSE VTAENT, VTARPT.
103600 800-CERRAR-ARCHIVOS-E. EXIT.
103700******************************************************************
103800*                 F I N   D E L   P R O G R A M A                *
103900******************************************************************

