000100******************************************************************
000200*                 C O P Y    V T A L I N                        *
000300******************************************************************
000400* APLICACION  : VENTAS / ANALISIS DE CATEGORIA                  *
000500* COPY        : VTALIN                                          *
000600* DESCRIPCION : RENGLONES DEL REPORTE VTARPT: UN ENCABEZADO Y   *
000700*             : UN DETALLE POR CATEGORIA, EN LAS COLUMNAS FIJAS *
000800*             : QUE PIDE EL REQUERIMIENTO.                     *
000900******************************************************************
001000*  EEDR  12/06/2024  COPY ORIGINAL PARA EL PROYECTO VTACAT01    *
001100******************************************************************
001200 01  WKS-ENCABEZADO-RPT.
001300     05  ENC-CATEGORIA           PIC X(15) VALUE "Category".
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ENC-INGRESO             PIC X(12) VALUE "Revenue".
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ENC-CANTIDAD            PIC X(10) VALUE "Quantity".
001800     05  FILLER                  PIC X(41) VALUE SPACES.
001900
002000 01  WKS-DETALLE-RPT.
002100     05  DET-CATEGORIA           PIC X(15).
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  DET-INGRESO             PIC X(12).
002400     05  FILLER                  PIC X(01) VALUE SPACE.
002500     05  DET-CANTIDAD            PIC X(10).
002600     05  FILLER                  PIC X(41) VALUE SPACES.
002700
002800 01  WKS-DETALLE-RPT-R REDEFINES WKS-DETALLE-RPT.
002900     05  DET-LINEA-CRUDA         PIC X(80).
